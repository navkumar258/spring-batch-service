000100************************************************************
000200*    TBCLIMIG
000300************************************************************
000400*    LAYOUT SALIDA DE MIGRACION DE NIVEL DE CLIENTES
000500*    PROYECTO CAF - ARCHIVO SECUENCIAL DE CLIENTES MIGRADOS
000600*    LARGO DE REGISTRO: 180 POSICIONES (FB)
000700*    UN REGISTRO DE SALIDA POR CADA CLIENTE ACEPTADO
000800************************************************************
000900*    MANTENIMIENTO
001000*    89-03 M.ALONSO   ALTA INICIAL DEL LAYOUT - REQ CAF-0456
001100*    03-07 J.PEREZ    NUEVO ESQUEMA - REQ CAF-1120
001200 01  WS-REG-CLIMIG.
001300     03  CLIM-ID                PIC 9(10)    VALUE ZEROS.
001400     03  CLIM-NOMBRE            PIC X(30)    VALUE SPACES.
001500     03  CLIM-APELLIDO          PIC X(30)    VALUE SPACES.
001600     03  CLIM-EMAIL             PIC X(50)    VALUE SPACES.
001700     03  CLIM-TELEFONO          PIC X(20)    VALUE SPACES.
001800     03  CLIM-NIVEL-ANTERIOR    PIC X(15)    VALUE SPACES.
001900     03  CLIM-NIVEL-NUEVO       PIC X(15)    VALUE SPACES.
002000         88  CLIM-ES-PREMIUM          VALUE 'Premium'.
002100         88  CLIM-ES-STANDARD         VALUE 'Standard'.
002200         88  CLIM-ES-BASIC            VALUE 'Basic'.
002300         88  CLIM-ES-ELITE            VALUE 'Elite'.
002400         88  CLIM-ES-DESCONOCIDO      VALUE 'Unknown'.
002500     03  FILLER                 PIC X(10)    VALUE SPACES.
002600*///////////////////////////////////////////////////////////
