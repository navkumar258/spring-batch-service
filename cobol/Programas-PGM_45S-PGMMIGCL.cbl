000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMMIGCL.
000300 AUTHOR.        M. ALONSO.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - PROYECTO CAF.
000500 DATE-WRITTEN.  14-03-89.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL BANCO.
000800************************************************************
000900*
001000*    PGMMIGCL - MIGRACION NOCTURNA DE NIVEL DE CLIENTES
001100*    ==================================================
001200*
001300*    LEE EL EXTRACTO PLANO DE CLIENTES (CLIEXT, DELIMITADO
001400*    POR COMA), VALIDA CORREO Y NIVEL DE FIDELIDAD, NORMALIZ
001500*    EL TELEFONO A SOLO DIGITOS Y REUBICA EL NIVEL LEGADO
001600*    (GOLD/SILVER/BRONZE/PLATINUM) AL NUEVO ESQUEMA COMERCIA
001700*    (PREMIUM/STANDARD/BASIC/ELITE).  POR CADA CLIENTE
001800*    ACEPTADO GRABA UN REGISTRO EN EL ARCHIVO DE SALIDA
001900*    CLIMIG.  LOS REGISTROS RECHAZADOS POR REGLA DE NEGOCIO
002000*    SE DESCARTAN EN SILENCIO; LOS QUE PRODUCEN ERROR
002100*    INESPERADO EN LECTURA/PROCESO/GRABACION SE SALTAN HASTA
002200*    UN LIMITE DE 100, SIN ABORTAR TODO EL LOTE.
002300*
002400*    ENTRADA  : DDENTRA - CLIEXT, PLANO, 1 CLIENTE POR LINEA
002500*    SALIDA   : DDSALID - CLIMIG, FB 180, 1 X CLIENTE ACEPT
002600*    CORRIDA  : DIARIA, NOCTURNA, POR JCL PGMMIGCL (VER RUN
002700*               BOOK DEL PROYECTO CAF, CARPETA MIGRACIONES)
002800*
002900************************************************************
003000*    HISTORIAL DE MODIFICACIONES
003100*    -------------------------------------------------------
003200*    89-03-14 MAL  REQ CAF-0456  ALTA INICIAL DEL PROGRAMA.       CAF0456
003300*                  MIGRA CLIEXT A TBCURCLI (3 NIVELES MANUAL
003400*    90-08-22 MAL  REQ CAF-0501  SE AGREGA NORMALIZACION DE       CAF0501
003500*                  TELEFONO (SOLO DIGITOS) ANTES DE GRABAR.
003600*    91-05-09 RDZ  REQ CAF-0533  VALIDACION DE CORREO (DEBE       CAF0533
003700*                  CONTENER @) ANTES DE ACEPTAR EL REGISTRO.
003800*    93-02-17 RDZ  REQ CAF-0602  SE DESCARTAN REGISTROS CON       CAF0602
003900*                  NIVEL LEGADO = UNKNOWNTIER (MAYUS/MINUS).
004000*    94-11-02 RDZ  REQ CAF-0650  SE AMPLIA CLIEXT-TELEFONO DE     CAF0650
004100*                  14 A 20 POSICIONES (NUMEROS INTERNACIONALES
004200*                  CON CODIGO DE PAIS Y EXTENSION).
004300*    96-11-04 JCA  REQ CAF-0781  CONTROL DE SALTOS POR ERROR      CAF0781
004400*                  LIMITE 100 REGISTROS SALTADOS POR CORRIDA
004500*    98-06-30 JCA  REQ CAF-0845  Y2K - FECHA DE PROCESO           CAF0845
004600*                  AMPLIADA A 4 DIGITOS DE ANIO EN EL CIERRE
004700*    99-01-12 JCA  REQ CAF-0845  Y2K - VERIFICADO EL CALCULO      CAF0845
004800*                  DE DURACION PARA CORRIDAS QUE CRUZAN EL
004900*                  CAMBIO DE SIGLO.
005000*    00-05-20 JCA  REQ CAF-0902  SE AGREGA EL CONTADOR DE         CAF0902
005100*                  LOTES REVERTIDOS AL RESUMEN DE CIERRE PARA
005200*                  DIFERENCIARLO DE LOS LOTES CONFIRMADOS.
005300*    01-09-18 PGZ  REQ CAF-0960  CONFIRMACION POR LOTES DE        CAF0960
005400*                  500 REGISTROS (CRECIO EL VOLUMEN DIARIO).
005500*    03-07-02 JPZ  REQ CAF-1120  NUEVO ESQUEMA DE NIVELES:        CAF1120
005600*                  GOLD/SILVER/BRONZE/PLATINUM PASAN A
005700*                  PREMIUM/STANDARD/BASIC/ELITE.  SE CONSERV
005800*                  EL NIVEL ANTERIOR EN LA SALIDA PARA
005900*                  AUDITORIA.
006000*    05-04-11 PGZ  REQ CAF-1188  SWITCH UPSI-0 PARA MODO          CAF1188
006100*                  DIAGNOSTICO DE REGISTROS SALTADOS.
006200*    07-10-05 MVR  REQ CAF-1240  SE AGREGA CONTADOR DE            CAF1240
006300*                  REGISTROS FILTRADOS AL RESUMEN DE CIERRE.
006400*    08-03-11 RFL  REQ CAF-1302  LA PRUEBA IS NUMERIC SOBRE       CAF1302
006500*                  CLIEXT-ID (X(10), RELLENO DE BLANCOS A LA
006600*                  DERECHA POR EL UNSTRING) RECHAZABA CASI
006700*                  TODOS LOS ID REALES, QUE NO OCUPAN LAS 10
006800*                  POSICIONES.  AHORA SE CAPTURA EL LARGO
006900*                  REAL DEL TOKEN (COUNT IN) Y SE PRUEBA Y
007000*                  JUSTIFICA SOLO ESA PORCION ANTES DE MOVER
007100*                  A CLIM-ID.  VER 2110/2400/2405.
007200*    08-09-02 RFL  REQ CAF-1305  REVISION GENERAL DE FORMATO      CAF1305
007300*                  DE FUENTE (NUMERACION DE COLUMNA 1-6,
007400*                  INDICADOR DE COMENTARIO EN COLUMNA 7) Y SE
007500*                  AMPLIA LA DOCUMENTACION INTERNA DEL
007600*                  PROGRAMA PARA FACILITAR EL MANTENIMIENTO.
007700*    08-09-15 RFL  REQ CAF-1306  SE QUITA EL SWITCH UPSI-0 DE      CAF1306
007800*                  DIAGNOSTICO (CAF-1188): NO LO USABA NINGUN
007900*                  JCL DE PRODUCCION Y DUPLICABA LA PRUEBA IS
008000*                  NUMERIC QUE YA EXISTE PARA EL ID (VER
008100*                  2400/2411).  SPECIAL-NAMES QUEDA SIN CLASS
008200*                  NI UPSI, COMO EN EL RESTO DEL AREA.
008300************************************************************
008400*
008500*    NOTAS DE OPERACION
008600*    -------------------------------------------------------
008700*    - SI LA CORRIDA ABORTA POR LIMITE DE SALTOS (RETURN-CODE
008800*      9999, VER 2900), EL OPERADOR DEBE REVISAR EL DD DE
008900*      CONSOLA PARA UBICAR LA CAUSA PREDOMINANTE (LECTURA,
009000*      PROCESO O GRABACION) ANTES DE REENCOLAR EL JOB.
009100*    - ESTE PROGRAMA NO HACE RESTART A MITAD DE ARCHIVO: UNA
009200*      CORRIDA ABORTADA SE REPITE DESDE EL PRINCIPIO CON EL
009300*      MISMO EXTRACTO DE ENTRADA UNA VEZ CORREGIDA LA CAUSA.
009400*    - UN ERROR DE E/S EN LA LECTURA (STATUS DISTINTO DE '00'
009500*      Y '10') SOLO CUENTA COMO SALTO Y SIGUE CON EL PROXIMO
009600*      REGISTRO; VER WS-STATUS-LEIDO EN WS-SWITCHES.
009700*
009800************************************************************
009900*
010000*    CONVENCIONES DE CODIFICACION DE ESTE PROGRAMA
010100*    -------------------------------------------------------
010200*    - PREFIJO WS- PARA TODO CAMPO DE WORKING-STORAGE, SIN
010300*      DISTINGUIR AREA DE TRABAJO DE AREA DE LINKAGE (ESTE
010400*      PROGRAMA NO USA LINKAGE SECTION).
010500*    - PREFIJO CLIEXT- PARA LOS CAMPOS DEL REGISTRO DE ENTRADA
010600*      Y CLIM- PARA LOS DEL REGISTRO DE SALIDA, IGUAL QUE EN
010700*      LAS COPYLIBS CLIEXT Y TBCLIMIG.
010800*    - TODO PARRAFO TIENE UN -I DE ENTRADA Y UN -F DE SALIDA
010900*      (EXIT); SE INVOCAN SIEMPRE CON PERFORM ... THRU ... ,
011000*      NUNCA CON GO TO DIRECTO A UN PARRAFO INTERMEDIO.
011100*    - LOS CONTADORES Y SUBINDICES VAN EN COMP; LOS IMPORTES Y
011200*      CAMPOS QUE SE IMPRIMEN O SE GRABAN VAN EN DISPLAY.
011300*
011400************************************************************
011500
011600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011700*    AMBIENTE DE CORRIDA
011800*    SIN INSTALACIONES FUERA DE ESTADOS UNIDOS; EL PUNTO
011900*    DECIMAL SE DEJA EN SU CONVENCION ORIGINAL (NO SE USA
012000*    DECIMAL-POINT IS COMMA EN ESTE PROGRAMA).
012100 ENVIRONMENT DIVISION.
012200 CONFIGURATION SECTION.
012300
012400*    ESTE PROGRAMA NO DEFINE CLASES NI UPSI PROPIOS: TODAS LAS
012500*    PRUEBAS DE DIGITO (ID Y TELEFONO) SE HACEN CON EL VERBO
012600*    IS NUMERIC DEL ESTANDAR, COMO EN EL RESTO DEL AREA (VER
012700*    PGMD1CAF).  CONFIGURATION SECTION QUEDA SIN ENTRADAS.
012800 INPUT-OUTPUT SECTION.
012900 FILE-CONTROL.
013000
013100*    CLIEXT-CSV ES EL EXTRACTO DE ENTRADA, SIN CABECERA, UN
013200*    CLIENTE POR LINEA, CAMPOS SEPARADOS POR COMA.
013300*    DDENTRA ES EL NOMBRE LOGICO QUE EL JCL DE PRODUCCION
013400*    ASIGNA AL ARCHIVO FISICO DEL EXTRACTO DE LA NOCHE.
013500     SELECT CLIEXT-CSV   ASSIGN TO DDENTRA
013600     ORGANIZATION IS LINE SEQUENTIAL
013700     FILE STATUS  IS FS-CLIEXT.
013800
013900*    CLIENTE-MIGR ES LA SALIDA DE LA MIGRACION, UN REGISTRO
014000*    POR CLIENTE ACEPTADO, LARGO FIJO 180.
014100*    DDSALID ES EL NOMBRE LOGICO DEL ARCHIVO DE SALIDA EN EL
014200*    JCL; OTRO JOB AGUAS ABAJO LO CARGA A LA TABLA DE CLIENTES.
014300     SELECT CLIENTE-MIGR ASSIGN TO DDSALID
014400     FILE STATUS  IS FS-CLIMIG.
014500
014600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014700 DATA DIVISION.
014800 FILE SECTION.
014900
015000*    REGISTRO CRUDO DE ENTRADA (VER COPYLIB CLIEXT PARA EL
015100*    DESGLOSE POR CAMPO, REPETIDO MAS ABAJO EN W-S).
015200 FD  CLIEXT-CSV.
015300*    166 POSICIONES ES EL LARGO MAXIMO DE LINEA DEL EXTRACTO
015400*    (VER COPYLIB CLIEXT); LINE SEQUENTIAL NO EXIGE LARGO FIJO
015500*    ASI QUE EL AREA SE DECLARA AL MAXIMO Y EL UNSTRING DE 2110
015600*    TRABAJA SOLO CON LO QUE REALMENTE VINO EN LA LINEA.
015700 01  WS-LINEA-ENTRADA           PIC X(166).
015800
015900*    REGISTRO CRUDO DE SALIDA (VER COPYLIB TBCLIMIG PARA EL
016000*    DESGLOSE POR CAMPO, REDEFINIDO MAS ABAJO EN W-S).
016100*    BLOCK CONTAINS 0 DEJA EL BLOQUEO A CARGO DEL SISTEMA
016200*    OPERATIVO (COSTUMBRE DEL AREA PARA ARCHIVOS DE SALIDA
016300*    QUE SE TRANSFIEREN A OTRA PLATAFORMA AGUAS ABAJO).
016400 FD  CLIENTE-MIGR
016500     BLOCK CONTAINS 0 RECORDS
016600     RECORDING MODE IS F.
016700*    180 POSICIONES FIJAS; VER COPYLIB TBCLIMIG PARA EL
016800*    DESGLOSE POR CAMPO QUE SE REPITE ABAJO COMO REDEFINES.
016900 01  REG-CLIENTE-MIGR           PIC X(180).
017000
017100 WORKING-STORAGE SECTION.
017200*========================*
017300
017400*----------- ARCHIVOS --------------------------------------
017500*    STATUS DE LOS DOS ARCHIVOS DEL PROGRAMA; SE REVISAN EN
017600*    CADA OPEN/READ/WRITE/CLOSE (VER 1000, 2100, 2700, 9999)
017700 77  FS-CLIEXT                PIC XX       VALUE SPACES.
017800 77  FS-CLIMIG                PIC XX       VALUE SPACES.
017900
018000*    SWITCHES DE CONTROL DEL LOTE.  SE USAN 88-LEVELS EN VEZ
018100*    DE COMPARAR EL VALOR CRUDO PARA QUE LA LOGICA SE LEA EN
018200*    TERMINOS DEL NEGOCIO (WS-FIN-LECTURA, NO "= 'Y'").
018300 01  WS-SWITCHES.
018400*        'Y' CUANDO EL READ DE 2100 DEVUELVE STATUS '10'.
018500*        CONTROLA EL PERFORM ... UNTIL DE 0000-MAIN-PROCESO-I.
018600     03  WS-STATUS-FIN           PIC X      VALUE 'N'.
018700         88  WS-FIN-LECTURA                 VALUE 'Y'.
018800         88  WS-NO-FIN-LECTURA              VALUE 'N'.
018900*        'S' CUANDO 2100-LEER-I TRAJO UN REGISTRO UTIL (STATUS
019000*        '00').  'N' EN EOF (STATUS '10') O EN ERROR DE E/S
019100*        (WHEN OTHER) - ASI 2000-PROCESO-I SABE QUE WS-REG-CLIEXT
019200*        QUEDO EN BLANCO Y NO VUELVE A VALIDAR/TRANSFORMAR/GRABAR
019300*        EL REGISTRO ANTERIOR QUE SEGUIA EN WORKING-STORAGE
019400*        (REQ CAF-1310).
019500     03  WS-STATUS-LEIDO         PIC X      VALUE 'N'.
019600         88  WS-REGISTRO-LEIDO              VALUE 'S'.
019700         88  WS-REGISTRO-NO-LEIDO           VALUE 'N'.
019800*        'Y' CUANDO 2900-VERIF-LIMITE-I DETECTA QUE SE LLEGO A
019900*        WS-LIMITE-SALTOS; TAMBIEN CORTA EL LOOP PRINCIPAL.
020000     03  WS-STATUS-LIMITE        PIC X      VALUE 'N'.
020100         88  WS-LIMITE-EXCEDIDO             VALUE 'Y'.
020200         88  WS-LIMITE-NO-EXCEDIDO          VALUE 'N'.
020300*    VALIDO/INVALIDO = RESULTADO DE LAS REGLAS DE NEGOCIO
020400*    (CORREO, NIVEL).  UN REGISTRO INVALIDO SE FILTRA, NO SE
020500*    CUENTA COMO SALTO POR ERROR.
020600     03  WS-STATUS-VALIDO        PIC X      VALUE 'S'.
020700         88  WS-REGISTRO-VALIDO             VALUE 'S'.
020800         88  WS-REGISTRO-INVALIDO           VALUE 'N'.
020900*    CON-ERROR-PROCESO = FALLO INESPERADO DENTRO DEL PROCESO
021000*    (POR AHORA, SOLO EL ID NO NUMERICO).  ESTE SI CUENTA
021100*    PARA EL LIMITE DE SALTOS DE 2900-VERIF-LIMITE-I.
021200     03  WS-STATUS-ERR-PROC      PIC X      VALUE 'N'.
021300         88  WS-SIN-ERROR-PROCESO           VALUE 'N'.
021400         88  WS-CON-ERROR-PROCESO           VALUE 'S'.
021500     03  FILLER                  PIC X(10)  VALUE SPACES.
021600
021700*----------- COPY CLIEXT (VER PGM_45-CP-CLIEXT) ------------
021800*    LAYOUT EXTRACTO DE CLIENTES - VER COPYLIB CLIEXT
021900*    EL COPY SE TRAE INLINE (COSTUMBRE DEL AREA) EN VEZ DE
022000*    COPY CLIEXT. PARA PODER COMPILAR SIN LA COPYLIB DE
022100*    PRODUCCION DURANTE LAS PRUEBAS EN LA PC DEL ANALISTA.
022200 01  WS-REG-CLIEXT.
022300*        ID DEL CLIENTE TAL COMO VIENE EN EL EXTRACTO, ALFA-
022400*        NUMERICO PORQUE EL UNSTRING DE 2110 LO DEJA AQUI ANTES
022500*        DE VALIDAR QUE SEA NUMERICO (VER 2400/2405).
022600     03  CLIEXT-ID              PIC X(10)    VALUE SPACES.
022700     03  CLIEXT-NOMBRE          PIC X(30)    VALUE SPACES.
022800     03  CLIEXT-APELLIDO        PIC X(30)    VALUE SPACES.
022900*        CORREO DE CONTACTO; SE VALIDA EN 2200 QUE TRAIGA '@'.
023000     03  CLIEXT-EMAIL           PIC X(50)    VALUE SPACES.
023100*        TELEFONO TAL COMO LO TIPEO EL CLIENTE O EL CALL CENTER,
023200*        CON GUIONES/PARENTESIS; SE LIMPIA EN 2410/2411.
023300     03  CLIEXT-TELEFONO        PIC X(20)    VALUE SPACES.
023400*        NIVEL LEGADO (GOLD/SILVER/BRONZE/PLATINUM/UNKNOWNTIER);
023500*        SE REMAPEA EN 2420 AL ESQUEMA NUEVO.
023600     03  CLIEXT-NIVEL           PIC X(15)    VALUE SPACES.
023700     03  FILLER                 PIC X(11)    VALUE SPACES.
023800
023900*----------- COPY TBCLIMIG (VER PGM_45-TABLA-TBCLIMIG) -----
024000*    LAYOUT DE SALIDA DE CLIENTE MIGRADO - VER COPYLIB TBCLI
024100*    REDEFINE EL AREA CRUDA DEL FD DE SALIDA PARA PODER
024200*    DIRIGIR CAMPO A CAMPO SIN UN MOVE CORRESPONDING.
024300 01  WS-REG-CLIMIG REDEFINES REG-CLIENTE-MIGR.
024400*        ID YA VALIDADO NUMERICO Y JUSTIFICADO A LA DERECHA CON
024500*        CEROS A LA IZQUIERDA POR 2405 (REQ CAF-1302).
024600     03  CLIM-ID                PIC 9(10)    VALUE ZEROS.
024700     03  CLIM-NOMBRE            PIC X(30)    VALUE SPACES.
024800     03  CLIM-APELLIDO          PIC X(30)    VALUE SPACES.
024900     03  CLIM-EMAIL             PIC X(50)    VALUE SPACES.
025000*        TELEFONO YA NORMALIZADO, SOLO DIGITOS (VER 2410).
025100     03  CLIM-TELEFONO          PIC X(20)    VALUE SPACES.
025200*        SE CONSERVA EL NIVEL LEGADO PARA AUDITORIA (REQ
025300*        CAF-1120); EL NIVEL NUEVO VA EN CLIM-NIVEL-NUEVO.
025400     03  CLIM-NIVEL-ANTERIOR    PIC X(15)    VALUE SPACES.
025500*        NIVEL COMERCIAL NUEVO, CON 88-LEVELS PARA LOS CUATRO
025600*        VALORES VALIDOS MAS EL DE CONTROL 'UNKNOWN'.
025700     03  CLIM-NIVEL-NUEVO       PIC X(15)    VALUE SPACES.
025800         88  CLIM-ES-PREMIUM          VALUE 'Premium'.
025900         88  CLIM-ES-STANDARD         VALUE 'Standard'.
026000         88  CLIM-ES-BASIC            VALUE 'Basic'.
026100         88  CLIM-ES-ELITE            VALUE 'Elite'.
026200         88  CLIM-ES-DESCONOCIDO      VALUE 'Unknown'.
026300     03  FILLER                 PIC X(10)    VALUE SPACES.
026400
026500*----------- ACUMULADORES DEL LOTE -------------------------
026600*    CONTADORES DEL RESUMEN DE CIERRE (VER 9999-FINAL-I).
026700*    TODOS COMP POR SER CAMPOS DE TRABAJO, NO DE REPORTE.
026800 01  WS-CONTADORES.
026900*        TOTAL DE LINEAS LEIDAS DEL EXTRACTO, INDEPENDIENTE DE
027000*        SI PASARON LAS REGLAS DE NEGOCIO O NO.
027100     03  WS-CANT-LEIDOS          PIC 9(07) COMP VALUE ZERO.
027200*        REGISTROS QUE PASARON VALIDACION Y TRANSFORMACION SIN
027300*        ERROR (AUNQUE LUEGO FALLE LA GRABACION).
027400     03  WS-CANT-PROCESADOS      PIC 9(07) COMP VALUE ZERO.
027500*        REGISTROS DESCARTADOS POR REGLA DE NEGOCIO (CORREO SIN
027600*        ARROBA O NIVEL LEGADO UNKNOWNTIER) - REQ CAF-1240.
027700     03  WS-CANT-FILTRADOS       PIC 9(07) COMP VALUE ZERO.
027800*        REGISTROS EFECTIVAMENTE ESCRITOS EN CLIENTE-MIGR.
027900     03  WS-CANT-GRABADOS        PIC 9(07) COMP VALUE ZERO.
028000*    SALTADOS = LECTURA + PROCESO + GRABACION (EL TOTAL SE
028100*    COMPARA CONTRA WS-LIMITE-SALTOS EN CADA FALLA).
028200     03  WS-CANT-SALTADOS        PIC 9(07) COMP VALUE ZERO.
028300*        DESGLOSE DE WS-CANT-SALTADOS POR ETAPA DONDE OCURRIO
028400*        EL ERROR, PARA QUE EL OPERADOR SEPA DONDE MIRAR.
028500     03  WS-CANT-SALTADOS-LECT   PIC 9(07) COMP VALUE ZERO.
028600     03  WS-CANT-SALTADOS-PROC   PIC 9(07) COMP VALUE ZERO.
028700     03  WS-CANT-SALTADOS-GRAB   PIC 9(07) COMP VALUE ZERO.
028800*        CUANTAS VECES SE EJECUTO 2710-CONFIRMAR-LOTE-I Y
028900*        CUANTAS VECES SE ABORTO LA CORRIDA POR 2900 (A LO
029000*        SUMO UNA, PERO SE LLEVA COMO CONTADOR POR CONSISTENCIA
029100*        CON WS-CANT-COMMITS).
029200     03  WS-CANT-COMMITS         PIC 9(07) COMP VALUE ZERO.
029300     03  WS-CANT-ROLLBACKS       PIC 9(07) COMP VALUE ZERO.
029400*    WS-CANT-LOTE CUENTA LOS GRABADOS DESDE EL ULTIMO COMMIT
029500*    LOGICO; SE REINICIA EN 2710-CONFIRMAR-LOTE-I.
029600     03  WS-CANT-LOTE            PIC 9(05) COMP VALUE ZERO.
029700     03  FILLER             PIC X(08) VALUE SPACES.
029800
029900*----------- LIMITES Y CONSTANTES DEL PROCESO --------------
030000*    PARAMETROS FIJOS DE LA CORRIDA.  NO SE LEEN DE UN
030100*    ARCHIVO DE PARAMETROS PORQUE NUNCA HAN CAMBIADO DESDE
030200*    QUE SE FIJARON EN LA REQ CAF-0781 / CAF-0960.
030300 01  WS-PARAMETROS-LOTE.
030400*        REQ CAF-0781: SI LOS SALTOS ACUMULADOS (LECTURA +
030500*        PROCESO + GRABACION) LLEGAN A ESTE VALOR, SE ABORTA.
030600     03  WS-LIMITE-SALTOS        PIC 9(05) COMP VALUE 100.
030700*        REQ CAF-0960: CADA CUANTOS REGISTROS GRABADOS SE HACE
030800*        LA CONFIRMACION LOGICA DE 2710.
030900     03  WS-TAMANIO-LOTE         PIC 9(05) COMP VALUE 500.
031000     03  FILLER             PIC X(08) VALUE SPACES.
031100
031200*----------- VALIDACION DE CORREO --------------------------
031300*    CUENTA DE '@' EN EL CORREO (REGLA 1).  SI QUEDA EN CERO
031400*    EL CORREO NO TIENE ARROBA Y EL REGISTRO SE FILTRA.
031500 77  WS-CANT-ARROBA             PIC 9(03) COMP VALUE ZERO.
031600
031700*----------- VALIDACION DE ID NUMERICO (REQ CAF-1302) ------
031800*    WS-LARGO-ID LO LLENA EL UNSTRING DE 2110 (COUNT IN) CON
031900*    EL NUMERO REAL DE CARACTERES QUE TRAJO EL TOKEN DE ID,
032000*    SIN CONTAR EL RELLENO DE BLANCOS QUE DEJA CLIEXT-ID.
032100*    WS-POS-DEST-ID Y WS-ID-DIGITOS SE USAN EN 2405 PARA
032200*    ALINEAR A LA DERECHA Y RELLENAR DE CEROS ANTES DE MOVER
032300*    A CLIM-ID (VER NOTA EN EL HISTORIAL, ENTRADA 08-03-11).
032400 77  WS-LARGO-ID                PIC 9(02) COMP  VALUE ZERO.
032500 77  WS-POS-DEST-ID             PIC 9(02) COMP  VALUE ZERO.
032600 77  WS-ID-DIGITOS              PIC X(10)       VALUE ZEROS.
032700
032800*----------- NORMALIZACION DE TELEFONO ---------------------
032900*    WS-TEL-POS-ENT RECORRE EL TELEFONO DE ENTRADA POSICION
033000*    POR POSICION (VER 2411); WS-TEL-POS-SAL APUNTA A LA
033100*    SIGUIENTE POSICION LIBRE DEL TELEFONO YA LIMPIO.
033200*    WS-TEL-POS-ENT RECORRE 1..20 Y SE PASA COMO VARYING AL
033300*    PERFORM DE 2411; WS-TEL-POS-SAL SOLO AVANZA CUANDO EL
033400*    CARACTER LEIDO RESULTA SER UN DIGITO.
033500 77  WS-TEL-POS-ENT             PIC 9(03) COMP  VALUE ZERO.
033600 77  WS-TEL-POS-SAL             PIC 9(03) COMP  VALUE ZERO.
033700*    UN CARACTER DE TRABAJO, SE PRUEBA CON IS NUMERIC EN 2411
033800*    ANTES DE COPIARLO A LA SALIDA.
033900 77  WS-TEL-CARACTER            PIC X(01)       VALUE SPACE.
034000*    TELEFONO YA LIMPIO, SOLO DIGITOS, ANTES DE MOVERLO A
034100*    CLIM-TELEFONO EN 2410-NORMALIZAR-TEL-I.
034200 77  WS-TEL-SALIDA         PIC X(20) VALUE SPACES.
034300
034400*----------- VALIDACION DE NIVEL LEGADO --------------------
034500*    COPIA EN MAYUSCULAS DEL NIVEL LEGADO PARA COMPARAR
034600*    CONTRA 'UNKNOWNTIER' SIN IMPORTAR COMO LO HAYA ESCRITO
034700*    EL SISTEMA DE ORIGEN (REGLA 2, REQ CAF-0602).
034800 77  WS-NIVEL-MAYUS         PIC X(15) VALUE SPACES.
034900
035000*----------- FECHA Y HORA DE PROCESO (RESUMEN) -------------
035100*    FECHA DE INICIO DE LA CORRIDA, DESGLOSADA POR SI ALGUN
035200*    DIA SE NECESITA VALIDAR CONTRA EL CALENDARIO DE CIERRE.
035300 01  WS-FECHA-INICIO            PIC 9(06)       VALUE ZEROS.
035400*    AA/MM/DD DE 2 DIGITOS DE ANIO (ACCEPT FROM DATE NO DA 4
035500*    DIGITOS EN ESTE COMPILADOR); SOLO SE USA PARA EL BANNER
035600*    DE INICIO, NO PARA NINGUNA COMPARACION DE FECHAS (LA
035700*    NOTA Y2K DE 98-06-30 APLICA AL CIERRE, NO A ESTE CAMPO).
035800 01  WS-FECHA-INICIO-R REDEFINES WS-FECHA-INICIO.
035900     03  WS-FEC-INI-AA          PIC 9(02).
036000     03  WS-FEC-INI-MM          PIC 9(02).
036100     03  WS-FEC-INI-DD          PIC 9(02).
036200
036300*    FECHA DE FIN; SOLO SE USA PARA EL DISPLAY DE CIERRE, NO
036400*    PARTICIPA EN EL CALCULO DE DURACION (ESE ES POR HORA).
036500 77  WS-FECHA-FIN-AUX           PIC 9(06)       VALUE ZEROS.
036600
036700*    HORA DE INICIO/FIN CON CENTESIMAS, DESGLOSADAS PARA EL
036800*    CALCULO DE DURACION EN SEGUNDOS (VER 9910).
036900 01  WS-HORA-INICIO             PIC 9(08)       VALUE ZEROS.
037000*    REDEFINE PARA DESGLOSAR HH/MM/SS/CC Y ALIMENTAR EL CALCULO
037100*    DE SEGUNDOS ABSOLUTOS DE 9910-CALC-DURACION-I.
037200 01  WS-HORA-INICIO-R REDEFINES WS-HORA-INICIO.
037300     03  WS-HOR-INI-HH          PIC 9(02).
037400     03  WS-HOR-INI-MM          PIC 9(02).
037500     03  WS-HOR-INI-SS          PIC 9(02).
037600     03  WS-HOR-INI-CC          PIC 9(02).
037700
037800 01  WS-HORA-FIN                PIC 9(08)       VALUE ZEROS.
037900*    MISMO DESGLOSE QUE WS-HORA-INICIO-R, PARA LA HORA DE FIN.
038000 01  WS-HORA-FIN-R REDEFINES WS-HORA-FIN.
038100     03  WS-HOR-FIN-HH          PIC 9(02).
038200     03  WS-HOR-FIN-MM          PIC 9(02).
038300     03  WS-HOR-FIN-SS          PIC 9(02).
038400     03  WS-HOR-FIN-CC          PIC 9(02).
038500
038600*    SEGUNDOS ABSOLUTOS DESDE MEDIANOCHE, Y LA DURACION YA
038700*    RESTADA (VER 9910-CALC-DURACION-I).
038800 01  WS-SEGUNDOS-INICIO         PIC 9(07)  COMP VALUE ZERO.
038900 01  WS-SEGUNDOS-FIN            PIC 9(07)  COMP VALUE ZERO.
039000 01  WS-SEGUNDOS-DURACION       PIC S9(07) COMP VALUE ZERO.
039100
039200*----------- LITERALES DEL RESUMEN DE CIERRE ---------------
039300*    SE DECLARA COMO GRUPO DE LITERALES EN VEZ DE UN DISPLAY
039400*    CON CONSTANTE PARA PODER CAMBIAR EL TITULO EN UN SOLO
039500*    LUGAR SI OTRO PROGRAMA DEL LOTE LLEGA A REUSAR EL FORMATO.
039600 01  WS-TITULO-RESUMEN.
039700     03  FILLER                 PIC X(30)  VALUE
039800         'RESUMEN DE CIERRE - PGMMIGCL'.
039900     03  FILLER                 PIC X(10)  VALUE SPACES.
040000
040100*    MARCA EL FINAL DE LA WORKING-STORAGE; COSTUMBRE DEL AREA
040200*    PARA QUE AL AGREGAR UN CAMPO NUEVO QUEDE CLARO QUE DEBE
040300*    IR ANTES DE ESTE FILLER, NO DESPUES.
040400 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
040500
040600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
040700 PROCEDURE DIVISION.
040800
040900*-----------------------------------------------------------
041000*    PARRAFO PRINCIPAL.  ABRE, PROCESA HASTA FIN DE ARCHIVO
041100*    O LIMITE DE SALTOS, Y CIERRA CON EL RESUMEN.
041200 0000-MAIN-PROCESO-I.
041300
041400*    ESTRUCTURA CLASICA DE UN PROGRAMA READ-PROCESS-WRITE:
041500*    1000 HACE LA LECTURA DE ARRANQUE, EL PERFORM ... UNTIL
041600*    PROCESA MIENTRAS HAYA REGISTRO Y NO SE HAYA EXCEDIDO EL
041700*    LIMITE DE SALTOS, Y 9999 CIERRA CON EL RESUMEN.
041800     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
041900     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
042000             UNTIL WS-FIN-LECTURA OR WS-LIMITE-EXCEDIDO.
042100     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
042200
042300 0000-MAIN-PROCESO-F. GOBACK.
042400
042500
042600*-----------------------------------------------------------
042700*    APERTURA DE ARCHIVOS, BANNER DE INICIO Y LECTURA DEL
042800*    PRIMER REGISTRO (FUERA DEL LOOP PRINCIPAL, COMO EN TODO
042900*    PROGRAMA DEL AREA QUE HACE UN READ-PROCESS-WRITE).
043000 1000-INICIO-I.
043100
043200*    FECHA Y HORA DE ARRANQUE PARA EL BANNER Y PARA EL CALCULO
043300*    DE DURACION DE 9910-CALC-DURACION-I.
043400     ACCEPT WS-FECHA-INICIO FROM DATE.
043500     ACCEPT WS-HORA-INICIO  FROM TIME.
043600
043700     DISPLAY '=========================================='.
043800     DISPLAY 'PGMMIGCL - MIGRACION DE NIVEL DE CLIENTES'.
043900     DISPLAY 'FECHA DE PROCESO : ' WS-FECHA-INICIO.
044000     DISPLAY 'HORA DE INICIO   : ' WS-HORA-INICIO.
044100     DISPLAY '=========================================='.
044200
044300*    AMBOS SWITCHES ARRANCAN EN SU VALOR NORMAL; SE APAGAN A
044400*    TRUE MAS ADELANTE SOLO SI OCURRE LA CONDICION QUE CADA
044500*    UNO REPRESENTA (FIN DE ARCHIVO O LIMITE DE SALTOS).
044600     SET WS-NO-FIN-LECTURA     TO TRUE.
044700     SET WS-LIMITE-NO-EXCEDIDO TO TRUE.
044800
044900*    UN ERROR DE OPEN ES FATAL (NO TIENE SENTIDO CONTARLO COMO
045000*    SALTO): SE MARCA FIN DE LECTURA DE UNA VEZ PARA QUE 0000
045100*    NO ENTRE AL LOOP Y SE VAYA DIRECTO A 9999 A CERRAR Y
045200*    DEJAR EL RETURN-CODE EN 9999 PARA EL JCL.
045300     OPEN INPUT  CLIEXT-CSV.
045400     IF FS-CLIEXT IS NOT EQUAL '00'
045500        DISPLAY '*** ERROR OPEN CLIEXT-CSV  = ' FS-CLIEXT
045600        MOVE 9999 TO RETURN-CODE
045700        SET WS-FIN-LECTURA TO TRUE
045800     END-IF.
045900
046000     OPEN OUTPUT CLIENTE-MIGR.
046100     IF FS-CLIMIG IS NOT EQUAL '00'
046200        DISPLAY '*** ERROR OPEN CLIENTE-MIGR = ' FS-CLIMIG
046300        MOVE 9999 TO RETURN-CODE
046400        SET WS-FIN-LECTURA TO TRUE
046500     END-IF.
046600
046700*    LECTURA DE ARRANQUE (PRIMING READ); EL LOOP DE 0000 YA
046800*    ENCUENTRA EL PRIMER REGISTRO CARGADO EN WS-REG-CLIEXT.
046900*    SI EL OPEN DE CUALQUIERA DE LOS DOS ARCHIVOS FALLO, EL
047000*    SWITCH YA QUEDO EN WS-FIN-LECTURA Y ESTE READ NO SE HACE.
047100     IF WS-NO-FIN-LECTURA
047200        PERFORM 2100-LEER-I THRU 2100-LEER-F
047300     END-IF.
047400
047500 1000-INICIO-F. EXIT.
047600
047700
047800*-----------------------------------------------------------
047900*    UN CICLO DE PROCESO POR REGISTRO YA LEIDO: VALIDAR,
048000*    TRANSFORMAR SI ES VALIDO, GRABAR SI SE TRANSFORMO SIN
048100*    ERROR, Y LEER EL SIGUIENTE AL FINAL DEL PARRAFO.
048200 2000-PROCESO-I.
048300
048400*    LOS DOS SWITCHES SE REINICIAN AL EMPEZAR CADA REGISTRO;
048500*    SI NO SE HACE AQUI, UN REGISTRO VALIDO DESPUES DE UNO
048600*    INVALIDO HEREDARIA EL ESTADO INVALIDO DEL ANTERIOR.
048700     SET WS-REGISTRO-VALIDO    TO TRUE.
048800     SET WS-SIN-ERROR-PROCESO  TO TRUE.
048900
049000*    SI 2100-LEER-I NO TRAJO REGISTRO (EOF O ERROR DE E/S) ESTA
049100*    PASADA ES UN NO-OP: WS-REG-CLIEXT QUEDO EN BLANCO Y NO HAY
049200*    NADA QUE VALIDAR, TRANSFORMAR NI GRABAR.  SIN ESTA GUARDA,
049300*    UN ERROR DE E/S (WHEN OTHER DE 2100) REPROCESARIA Y
049400*    REGRABARIA EL REGISTRO ANTERIOR QUE SEGUIA EN WORKING-
049500*    STORAGE, DUPLICANDO LA FILA DE SALIDA (REQ CAF-1310).
049600     IF WS-REGISTRO-LEIDO
049700
049800        PERFORM 2200-VALIDAR-EMAIL-I THRU 2200-VALIDAR-EMAIL-F
049900
050000        IF WS-REGISTRO-VALIDO
050100           PERFORM 2300-VALIDAR-NIVEL-I
050200              THRU 2300-VALIDAR-NIVEL-F
050300        END-IF
050400
050500*       SOLO SE TRANSFORMA Y GRABA LO QUE PASO LAS DOS REGLAS
050600*       DE FILTRADO (CORREO Y NIVEL LEGADO); LO DEMAS SE CUENTA
050700*       COMO FILTRADO, NO COMO SALTO POR ERROR.
050800        IF WS-REGISTRO-VALIDO
050900           PERFORM 2400-TRANSFORMAR-I THRU 2400-TRANSFORMAR-F
051000           IF WS-SIN-ERROR-PROCESO
051100              ADD 1 TO WS-CANT-PROCESADOS
051200              PERFORM 2700-GRABAR-I THRU 2700-GRABAR-F
051300           END-IF
051400        ELSE
051500           ADD 1 TO WS-CANT-FILTRADOS
051600        END-IF
051700     END-IF.
051800
051900*    SE LEE EL SIGUIENTE REGISTRO AL FINAL, NO AL PRINCIPIO,
052000*    PARA QUE EL PERFORM ... UNTIL DE 0000 PUEDA EVALUAR LA
052100*    CONDICION DE SALIDA CON EL DATO YA ACTUALIZADO.
052200     PERFORM 2100-LEER-I THRU 2100-LEER-F.
052300
052400 2000-PROCESO-F. EXIT.
052500
052600
052700*-----------------------------------------------------------
052800*    LECTURA DE UNA LINEA DEL EXTRACTO.  EOF APAGA EL LOOP;
052900*    UN STATUS DE ERROR CUENTA COMO SALTO DE LECTURA Y
053000*    VERIFICA EL LIMITE (NO ABORTA DE UNA SOLA VEZ).
053100 2100-LEER-I.
053200
053300*    EL REGISTRO QUEDA MARCADO COMO "NO LEIDO" MIENTRAS NO SE
053400*    CONFIRME UN STATUS '00'; ASI, SI EL READ NO TRAE NADA
053500*    UTIL (EOF O ERROR), 2000-PROCESO-I NO TIENE QUE ADIVINAR
053600*    QUE PASO - SOLO MIRA EL SWITCH (REQ CAF-1310).
053700     SET WS-REGISTRO-NO-LEIDO TO TRUE.
053800
053900     READ CLIEXT-CSV.
054000
054100*    '00' = LECTURA OK, SE PARSEA LA LINEA.  '10' = FIN DE
054200*    ARCHIVO, APAGA EL LOOP DE 0000.  CUALQUIER OTRO STATUS ES
054300*    UN ERROR DE E/S INESPERADO (DISCO, ETC) Y SE TRATA IGUAL
054400*    QUE LOS DEMAS SALTOS POR ERROR DE PROCESO - SE CUENTA EL
054500*    SALTO Y SE SIGUE CON EL SIGUIENTE REGISTRO, PERO SIN
054600*    VOLVER A TOCAR EL WS-REG-CLIEXT DE LA LECTURA ANTERIOR.
054700     EVALUATE FS-CLIEXT
054800        WHEN '00'
054900           ADD 1 TO WS-CANT-LEIDOS
055000           SET WS-REGISTRO-LEIDO TO TRUE
055100           PERFORM 2110-PARSEAR-LINEA-I
055200              THRU 2110-PARSEAR-LINEA-F
055300        WHEN '10'
055400           SET WS-FIN-LECTURA TO TRUE
055500        WHEN OTHER
055600*          SE LIMPIA WS-REG-CLIEXT (Y CON EL, CLIEXT-*) PARA
055700*          QUE NO QUEDE EL REGISTRO DE LA LECTURA ANTERIOR
055800*          DISPONIBLE PARA UN REPROCESO FANTASMA.
055900           MOVE SPACES TO WS-REG-CLIEXT
056000           ADD 1 TO WS-CANT-SALTADOS
056100           ADD 1 TO WS-CANT-SALTADOS-LECT
056200           DISPLAY '*** ERROR LECTURA - STATUS = ' FS-CLIEXT
056300           PERFORM 2900-VERIF-LIMITE-I
056400              THRU 2900-VERIF-LIMITE-F
056500     END-EVALUATE.
056600
056700 2100-LEER-F. EXIT.
056800
056900
057000*-----------------------------------------------------------
057100*    PARTE LA LINEA CSV EN LOS SEIS CAMPOS POSICIONALES.
057200*    SIN TOKENIZER: LA LINEA YA VIENE SIN CABECERA Y SIEMPRE
057300*    EN EL MISMO ORDEN (ID, NOMBRE, APELLIDO, CORREO,
057400*    TELEFONO, NIVEL), ASI QUE UN SOLO UNSTRING ALCANZA.
057500*    COUNT IN WS-LARGO-ID (REQ CAF-1302) GUARDA CUANTOS
057600*    CARACTERES REALMENTE TRAJO EL TOKEN DE ID, SIN CONTAR
057700*    EL RELLENO DE BLANCOS QUE CLIEXT-ID (X(10)) AGREGA A LA
057800*    DERECHA CUANDO EL ID ES MAS CORTO QUE EL CAMPO.
057900 2110-PARSEAR-LINEA-I.
058000
058100*    SE LIMPIA TODO EL GRUPO ANTES DE PARSEAR PARA QUE UN
058200*    CAMPO OPCIONAL QUE VENGA VACIO EN LA LINEA (DOS COMAS
058300*    SEGUIDAS) QUEDE EN BLANCO Y NO CON BASURA DE LA LINEA
058400*    ANTERIOR.
058500     MOVE SPACES TO WS-REG-CLIEXT.
058600
058700     UNSTRING WS-LINEA-ENTRADA DELIMITED BY ','
058800         INTO CLIEXT-ID      COUNT IN WS-LARGO-ID
058900              CLIEXT-NOMBRE
059000              CLIEXT-APELLIDO
059100              CLIEXT-EMAIL
059200              CLIEXT-TELEFONO
059300              CLIEXT-NIVEL.
059400
059500 2110-PARSEAR-LINEA-F. EXIT.
059600
059700
059800*-----------------------------------------------------------
059900*    REGLA 1: EL CORREO DEBE EXISTIR Y CONTENER AL MENOS UN
060000*    '@'.  SE USA INSPECT TALLYING EN VEZ DE UNA FUNCION DE
060100*    BUSQUEDA DE CADENA (EL SHOP NO USA FUNCIONES INTRINSECA
060200*    EN ESTE TIPO DE PROGRAMA).
060300 2200-VALIDAR-EMAIL-I.
060400
060500     MOVE ZERO TO WS-CANT-ARROBA.
060600     INSPECT CLIEXT-EMAIL TALLYING WS-CANT-ARROBA
060700             FOR ALL '@'.
060800
060900*    UN CORREO EN BLANCO O SIN ARROBA ES UN RECHAZO DE NEGOCIO
061000*    (NO UN ERROR INESPERADO); EL REGISTRO SE FILTRA Y SE SIGUE
061100*    CON EL SIGUIENTE, SIN AFECTAR EL CONTADOR DE SALTOS.
061200     IF CLIEXT-EMAIL = SPACES OR WS-CANT-ARROBA = ZERO
061300        SET WS-REGISTRO-INVALIDO TO TRUE
061400     END-IF.
061500
061600 2200-VALIDAR-EMAIL-F. EXIT.
061700
061800
061900*-----------------------------------------------------------
062000*    REGLA 2: SE DESCARTA EL NIVEL LEGADO 'UNKNOWNTIER' SIN
062100*    IMPORTAR MAYUSCULAS/MINUSCULAS.  SE PASA A MAYUSCULAS
062200*    CON INSPECT CONVERTING (SIN FUNCTION UPPER-CASE) SOBRE
062300*    UNA COPIA, PARA NO ALTERAR EL VALOR ORIGINAL QUE VA A
062400*    CLIM-NIVEL-ANTERIOR EN 2400.
062500 2300-VALIDAR-NIVEL-I.
062600
062700     MOVE CLIEXT-NIVEL TO WS-NIVEL-MAYUS.
062800     INSPECT WS-NIVEL-MAYUS CONVERTING
062900             'abcdefghijklmnopqrstuvwxyz'
063000          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
063100
063200*    'UNKNOWNTIER' EN CUALQUIER COMBINACION DE MAYUS/MINUS ES
063300*    NIVEL DESCONOCIDO DE ORIGEN; ESE CLIENTE NO SE MIGRA
063400*    (REQ CAF-0602).  EL NIVEL ORIGINAL (SIN MAYUSCULAR) SIGUE
063500*    EN CLIEXT-NIVEL PARA CUANDO SI SEA VALIDO.
063600     IF WS-NIVEL-MAYUS = 'UNKNOWNTIER'
063700        SET WS-REGISTRO-INVALIDO TO TRUE
063800     END-IF.
063900
064000 2300-VALIDAR-NIVEL-F. EXIT.
064100
064200
064300*-----------------------------------------------------------
064400*    CONSTRUYE EL REGISTRO DE SALIDA A PARTIR DEL YA
064500*    VALIDADO.  REQ CAF-1302: LA PRUEBA IS NUMERIC YA NO SE
064600*    HACE SOBRE TODO CLIEXT-ID (QUE TRAE BLANCOS A LA
064700*    DERECHA CUANDO EL ID TIENE MENOS DE 10 POSICIONES, Y
064800*    ESOS BLANCOS SIEMPRE FALLABAN LA PRUEBA), SINO SOBRE LA
064900*    SUBCADENA DE LARGO WS-LARGO-ID QUE REALMENTE TRAJO EL
065000*    UNSTRING DE 2110.  SI ESA PORCION ES NUMERICA, 2405
065100*    LA ALINEA A LA DERECHA CON CEROS A LA IZQUIERDA ANTES
065200*    DE MOVERLA A CLIM-ID; SI NO, ES UN ERROR INESPERADO DE
065300*    PROCESO (REGLA 5 DE LA ESPECIFICACION) Y SE SALTA.
065400 2400-TRANSFORMAR-I.
065500
065600     IF WS-LARGO-ID > ZERO AND WS-LARGO-ID NOT > 10
065700             AND CLIEXT-ID(1:WS-LARGO-ID) IS NUMERIC
065800        PERFORM 2405-JUSTIFICAR-ID-I
065900           THRU 2405-JUSTIFICAR-ID-F
066000        MOVE CLIEXT-NOMBRE   TO CLIM-NOMBRE
066100        MOVE CLIEXT-APELLIDO TO CLIM-APELLIDO
066200        MOVE CLIEXT-EMAIL    TO CLIM-EMAIL
066300        MOVE CLIEXT-NIVEL    TO CLIM-NIVEL-ANTERIOR
066400        PERFORM 2410-NORMALIZAR-TEL-I
066500           THRU 2410-NORMALIZAR-TEL-F
066600        PERFORM 2420-REMAPEAR-NIVEL-I
066700           THRU 2420-REMAPEAR-NIVEL-F
066800     ELSE
066900        ADD 1 TO WS-CANT-SALTADOS
067000        ADD 1 TO WS-CANT-SALTADOS-PROC
067100        SET WS-CON-ERROR-PROCESO TO TRUE
067200        DISPLAY '*** ID NO NUMERICO, SE SALTA: ' CLIEXT-ID
067300        PERFORM 2900-VERIF-LIMITE-I
067400           THRU 2900-VERIF-LIMITE-F
067500     END-IF.
067600
067700 2400-TRANSFORMAR-F. EXIT.
067800
067900
068000*-----------------------------------------------------------
068100*    REQ CAF-1302: ALINEA A LA DERECHA LOS WS-LARGO-ID
068200*    DIGITOS DEL ID (QUE YA SE PROBARON NUMERICOS EN 2400)
068300*    DENTRO DE UN CAMPO DE 10 POSICIONES RELLENO DE CEROS A
068400*    LA IZQUIERDA, Y RECIEN ENTONCES LO MUEVE A CLIM-ID.  EL
068500*    MOVE DIRECTO DE UN X(10) CON BLANCOS A UN 9(10) NO
068600*    ALINEA NI RELLENA COMO SE ESPERARIA (ES UN MOVE
068700*    ALFANUMERICO PORQUE EL ORIGEN ES ALFANUMERICO, NO UN
068800*    MOVE NUMERICO); POR ESO SE ARMA WS-ID-DIGITOS A MANO
068900*    ANTES DE TOCAR CLIM-ID.
069000 2405-JUSTIFICAR-ID-I.
069100
069200*    EJEMPLO: SI CLIEXT-ID(1:WS-LARGO-ID) = '42' (LARGO 2),
069300*    WS-POS-DEST-ID = 11 - 2 = 9, Y EL '42' QUEDA EN LAS
069400*    POSICIONES 9-10 DE WS-ID-DIGITOS, QUE QUEDA '0000000042'.
069500     MOVE ZEROS TO WS-ID-DIGITOS.
069600     COMPUTE WS-POS-DEST-ID = 11 - WS-LARGO-ID.
069700     MOVE CLIEXT-ID(1:WS-LARGO-ID)
069800       TO WS-ID-DIGITOS(WS-POS-DEST-ID:WS-LARGO-ID).
069900*    AQUI EL MOVE SI ES SEGURO: WS-ID-DIGITOS YA ES UNA CADENA
070000*    DE 10 DIGITOS VALIDOS EN EL ORDEN CORRECTO, ASI QUE EL
070100*    MOVE ALFANUMERICO REPRODUCE EL MISMO VALOR EN CLIM-ID.
070200     MOVE WS-ID-DIGITOS TO CLIM-ID.
070300
070400 2405-JUSTIFICAR-ID-F. EXIT.
070500
070600
070700*-----------------------------------------------------------
070800*    REGLA 3: DEJA EN CLIM-TELEFONO SOLO LOS DIGITOS DEL
070900*    TELEFONO DE ENTRADA, EN EL MISMO ORDEN EN QUE APARECEN,
071000*    DESCARTANDO GUIONES, PARENTESIS, ESPACIOS, ETC.
071100 2410-NORMALIZAR-TEL-I.
071200
071300     MOVE SPACES TO WS-TEL-SALIDA.
071400     MOVE ZERO   TO WS-TEL-POS-SAL.
071500
071600*    RECORRE LAS 20 POSICIONES DEL TELEFONO DE ENTRADA UNA POR
071700*    UNA; 2411 DECIDE SI CADA CARACTER ES DIGITO Y LO COPIA.
071800     PERFORM 2411-COPIAR-DIGITO-I
071900        THRU 2411-COPIAR-DIGITO-F
072000             VARYING WS-TEL-POS-ENT FROM 1 BY 1
072100             UNTIL WS-TEL-POS-ENT > 20.
072200
072300     MOVE WS-TEL-SALIDA TO CLIM-TELEFONO.
072400
072500 2410-NORMALIZAR-TEL-F. EXIT.
072600
072700
072800*-----------------------------------------------------------
072900*    COPIA UN CARACTER DEL TELEFONO DE ENTRADA A LA SALIDA
073000*    SOLO SI ES DIGITO (PROBADO CON IS NUMERIC, IGUAL QUE EL
073100*    ID EN 2400 - VER PGMD1CAF).  LOS DEMAS CARACTERES SE
073200*    IGNORAN Y NO AVANZAN EL APUNTADOR DE SALIDA WS-TEL-POS-SAL.
073300 2411-COPIAR-DIGITO-I.
073400
073500     MOVE CLIEXT-TELEFONO(WS-TEL-POS-ENT:1)
073600       TO WS-TEL-CARACTER.
073700
073800*    SOLO SE AVANZA WS-TEL-POS-SAL (Y SE COPIA) CUANDO EL
073900*    CARACTER ES UN DIGITO; GUIONES, PARENTESIS Y ESPACIOS SE
074000*    SALTAN SIN DEJAR HUECO EN LA SALIDA.
074100     IF WS-TEL-CARACTER IS NUMERIC
074200        ADD 1 TO WS-TEL-POS-SAL
074300        MOVE WS-TEL-CARACTER
074400          TO WS-TEL-SALIDA(WS-TEL-POS-SAL:1)
074500     END-IF.
074600
074700 2411-COPIAR-DIGITO-F. EXIT.
074800
074900
075000*-----------------------------------------------------------
075100*    REGLA 4: TABLA DE REUBICACION DE NIVEL, EXACTA Y
075200*    SENSIBLE A MAYUSCULAS (NO SE USA WS-NIVEL-MAYUS AQUI,
075300*    SE COMPARA CONTRA EL VALOR ORIGINAL DE CLIEXT-NIVEL,
075400*    TAL COMO LO PIDE LA REGLA).  CUALQUIER VALOR QUE NO
075500*    ESTE EN LA TABLA (TYPO O NIVEL NUEVO AUN NO DADO DE
075600*    ALTA AQUI) CAE EN 'UNKNOWN', NO SE RECHAZA EL REGISTRO.
075700 2420-REMAPEAR-NIVEL-I.
075800
075900*    TABLA FIJA REQ CAF-1120: GOLD-PREMIUM, SILVER-STANDARD,
076000*    BRONZE-BASIC, PLATINUM-ELITE.  SI EN EL FUTURO EL AREA
076100*    COMERCIAL AGREGA UN NIVEL LEGADO NUEVO HAY QUE TOCAR ESTE
076200*    EVALUATE (NO HAY TABLA EN MEMORIA, ES A PROPOSITO: SON
076300*    SOLO CUATRO VALORES Y RARA VEZ CAMBIAN).
076400     EVALUATE CLIEXT-NIVEL
076500        WHEN 'Gold'
076600           MOVE 'Premium'  TO CLIM-NIVEL-NUEVO
076700        WHEN 'Silver'
076800           MOVE 'Standard' TO CLIM-NIVEL-NUEVO
076900        WHEN 'Bronze'
077000           MOVE 'Basic'    TO CLIM-NIVEL-NUEVO
077100        WHEN 'Platinum'
077200           MOVE 'Elite'    TO CLIM-NIVEL-NUEVO
077300        WHEN OTHER
077400           MOVE 'Unknown'  TO CLIM-NIVEL-NUEVO
077500     END-EVALUATE.
077600
077700 2420-REMAPEAR-NIVEL-F. EXIT.
077800
077900
078000*-----------------------------------------------------------
078100*    GRABA EL REGISTRO YA TRANSFORMADO Y CONFIRMA EL LOTE
078200*    CADA WS-TAMANIO-LOTE (500) REGISTROS GRABADOS.  UN
078300*    ERROR DE ESCRITURA CUENTA COMO SALTO DE GRABACION Y
078400*    VERIFICA EL LIMITE, IGUAL QUE LOS DEMAS TIPOS DE SALTO.
078500 2700-GRABAR-I.
078600
078700     WRITE REG-CLIENTE-MIGR.
078800
078900*    '00' = GRABACION OK, SE CUENTA Y SE EVALUA SI YA TOCA
079000*    CONFIRMAR EL LOTE.  CUALQUIER OTRO STATUS ES UN ERROR DE
079100*    E/S EN LA SALIDA Y SE TRATA COMO LOS DEMAS SALTOS.
079200     EVALUATE FS-CLIMIG
079300        WHEN '00'
079400           ADD 1 TO WS-CANT-GRABADOS
079500           ADD 1 TO WS-CANT-LOTE
079600           IF WS-CANT-LOTE >= WS-TAMANIO-LOTE
079700              PERFORM 2710-CONFIRMAR-LOTE-I
079800                 THRU 2710-CONFIRMAR-LOTE-F
079900           END-IF
080000        WHEN OTHER
080100           ADD 1 TO WS-CANT-SALTADOS
080200           ADD 1 TO WS-CANT-SALTADOS-GRAB
080300           DISPLAY '*** ERROR ESCRITURA - STATUS = '
080400                    FS-CLIMIG
080500           PERFORM 2900-VERIF-LIMITE-I
080600              THRU 2900-VERIF-LIMITE-F
080700     END-EVALUATE.
080800
080900 2700-GRABAR-F. EXIT.
081000
081100
081200*-----------------------------------------------------------
081300*    CONFIRMACION LOGICA DE LOTE (REQ CAF-0960).  EL
081400*    ARCHIVO DE SALIDA ES SECUENCIAL PLANO, NO UNA TABLA
081500*    CON TRANSACCION; EL COMMIT AQUI ES UN CONTADOR DE
081600*    CONTROL Y UN MENSAJE DE AVANCE PARA EL OPERADOR, NO UN
081700*    EXEC SQL COMMIT.
081800 2710-CONFIRMAR-LOTE-I.
081900
082000     ADD 1     TO WS-CANT-COMMITS.
082100     MOVE ZERO TO WS-CANT-LOTE.
082200
082300*    MENSAJE DE AVANCE PARA LA CONSOLA DEL OPERADOR; UTIL EN
082400*    CORRIDAS LARGAS PARA CONFIRMAR QUE EL PROGRAMA SIGUE VIVO
082500*    Y CUANTO LLEVA GRABADO.
082600     DISPLAY 'CONFIRMACION LOTE No. ' WS-CANT-COMMITS
082700              ' GRABADOS: ' WS-CANT-GRABADOS.
082800
082900 2710-CONFIRMAR-LOTE-F. EXIT.
083000
083100
083200*-----------------------------------------------------------
083300*    SE LLAMA DESPUES DE CADA SALTO (LECTURA, PROCESO O
083400*    GRABACION).  SI EL TOTAL ACUMULADO LLEGA AL LIMITE DE
083500*    100 (REQ CAF-0781), SE CORTA LA LECTURA Y SE MARCA LA
083600*    CORRIDA COMO ABORTADA; EL "ROLLBACK" ES LOGICO, UNA
083700*    SOLA UNIDAD DE TRABAJO POR CORRIDA (NO HAY EXEC SQL).
083800 2900-VERIF-LIMITE-I.
083900
084000*    EL ABORTO ES DELIBERADO: UN VOLUMEN DE ERRORES POR ENCIMA
084100*    DEL LIMITE NORMALMENTE INDICA UN PROBLEMA DE FONDO EN EL
084200*    EXTRACTO (LAYOUT CAMBIADO, CORRIDA DUPLICADA, ETC), Y ES
084300*    PREFERIBLE CORTAR LA CORRIDA A SEGUIR GRABANDO A CIEGAS.
084400     IF WS-CANT-SALTADOS >= WS-LIMITE-SALTOS
084500        DISPLAY '*** LIMITE DE SALTOS ALCANZADO, SE ABORTA'
084600        DISPLAY '*** TOTAL SALTADOS = ' WS-CANT-SALTADOS
084700        SET WS-FIN-LECTURA     TO TRUE
084800        SET WS-LIMITE-EXCEDIDO TO TRUE
084900        ADD 1 TO WS-CANT-ROLLBACKS
085000        MOVE 9999 TO RETURN-CODE
085100     END-IF.
085200
085300 2900-VERIF-LIMITE-F. EXIT.
085400
085500
085600*-----------------------------------------------------------
085700*    CIERRE DEL PROGRAMA: CALCULA LA DURACION, MUESTRA EL
085800*    RESUMEN CON TODOS LOS CONTADORES DEL LOTE (REQ CAF-1240
085900*    AGREGO FILTRADOS) Y CIERRA LOS DOS ARCHIVOS.
086000 9999-FINAL-I.
086100
086200     ACCEPT WS-FECHA-FIN-AUX FROM DATE.
086300     ACCEPT WS-HORA-FIN      FROM TIME.
086400
086500     PERFORM 9910-CALC-DURACION-I THRU 9910-CALC-DURACION-F.
086600
086700     DISPLAY ' '.
086800     DISPLAY '=========================================='.
086900     DISPLAY WS-TITULO-RESUMEN.
087000     DISPLAY '=========================================='.
087100*    BLOQUE DE TIEMPOS: INICIO, FIN Y DURACION CALCULADA POR
087200*    9910 (CONTEMPLA CRUCE DE MEDIANOCHE).
087300     DISPLAY 'HORA DE INICIO      : ' WS-HORA-INICIO.
087400     DISPLAY 'HORA DE FIN         : ' WS-HORA-FIN.
087500     DISPLAY 'DURACION EN SEGUNDOS: ' WS-SEGUNDOS-DURACION.
087600*    EL OPERADOR LEE ESTA LINEA PRIMERO PARA SABER SI EL JOB
087700*    SIGUIENTE DEL JCL DEBE CORRER O NO.
087800     IF WS-LIMITE-EXCEDIDO
087900        DISPLAY 'ESTADO DE SALIDA    : ABEND-LIMITE-SALTOS'
088000     ELSE
088100        DISPLAY 'ESTADO DE SALIDA    : COMPLETADO OK'
088200     END-IF.
088300*    CONTEO COMPLETO DEL LOTE, REQ CAF-1240 AGREGO EL RENGLON
088400*    DE FILTRADOS PARA DISTINGUIRLO DE LOS SALTADOS POR ERROR.
088500     DISPLAY 'LEIDOS              : ' WS-CANT-LEIDOS.
088600     DISPLAY 'PROCESADOS          : ' WS-CANT-PROCESADOS.
088700     DISPLAY 'FILTRADOS           : ' WS-CANT-FILTRADOS.
088800     DISPLAY 'GRABADOS            : ' WS-CANT-GRABADOS.
088900     DISPLAY 'SALTADOS TOTAL      : ' WS-CANT-SALTADOS.
089000     DISPLAY 'SALTADOS EN LECTURA : ' WS-CANT-SALTADOS-LECT.
089100     DISPLAY 'SALTADOS EN PROCESO : ' WS-CANT-SALTADOS-PROC.
089200     DISPLAY 'SALTADOS EN GRABAR  : ' WS-CANT-SALTADOS-GRAB.
089300     DISPLAY 'LOTES CONFIRMADOS   : ' WS-CANT-COMMITS.
089400     DISPLAY 'LOTES REVERTIDOS    : ' WS-CANT-ROLLBACKS.
089500     DISPLAY '=========================================='.
089600
089700*    SE CIERRAN LOS DOS ARCHIVOS AUNQUE UNO HAYA FALLADO EN EL
089800*    OPEN, PARA NO DEJAR EL QUE SI ABRIO COLGADO EN EL STEP.
089900     CLOSE CLIEXT-CSV.
090000     IF FS-CLIEXT IS NOT EQUAL '00'
090100        DISPLAY '*** ERROR CLOSE CLIEXT-CSV  = ' FS-CLIEXT
090200     END-IF.
090300
090400     CLOSE CLIENTE-MIGR.
090500     IF FS-CLIMIG IS NOT EQUAL '00'
090600        DISPLAY '*** ERROR CLOSE CLIENTE-MIGR = ' FS-CLIMIG
090700     END-IF.
090800
090900 9999-FINAL-F. EXIT.
091000
091100
091200*-----------------------------------------------------------
091300*    DURACION EN SEGUNDOS ENTRE EL ACCEPT ... FROM TIME DE
091400*    1000-INICIO-I Y EL DE 9999-FINAL-I.  CONTEMPLA EL CASO
091500*    DE UNA CORRIDA QUE CRUZA LA MEDIANOCHE (LA HORA DE FIN
091600*    QUEDA MENOR QUE LA DE INICIO).
091700 9910-CALC-DURACION-I.
091800
091900*    LAS CENTESIMAS (WS-HOR-INI-CC / WS-HOR-FIN-CC) NO ENTRAN
092000*    EN EL CALCULO; EL RESUMEN SE EXPRESA EN SEGUNDOS ENTEROS,
092100*    SUFICIENTE PARA UN PROCESO BATCH DE VARIOS MINUTOS.
092200     COMPUTE WS-SEGUNDOS-INICIO =
092300             (WS-HOR-INI-HH * 3600) +
092400             (WS-HOR-INI-MM * 60)   +
092500              WS-HOR-INI-SS.
092600
092700     COMPUTE WS-SEGUNDOS-FIN =
092800             (WS-HOR-FIN-HH * 3600) +
092900             (WS-HOR-FIN-MM * 60)   +
093000              WS-HOR-FIN-SS.
093100
093200     IF WS-SEGUNDOS-FIN >= WS-SEGUNDOS-INICIO
093300        COMPUTE WS-SEGUNDOS-DURACION =
093400                WS-SEGUNDOS-FIN - WS-SEGUNDOS-INICIO
093500     ELSE
093600*       LA CORRIDA CRUZO LA MEDIANOCHE
093700        COMPUTE WS-SEGUNDOS-DURACION =
093800             (86400 - WS-SEGUNDOS-INICIO) + WS-SEGUNDOS-FIN
093900     END-IF.
094000
094100 9910-CALC-DURACION-F. EXIT.
094200
094300************************************************************
094400*    FIN DEL PROGRAMA PGMMIGCL
094500************************************************************
