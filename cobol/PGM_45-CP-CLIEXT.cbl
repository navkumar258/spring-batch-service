000100************************************************************
000200*    CLIEXT
000300************************************************************
000400*    LAYOUT EXTRACTO DE CLIENTES PARA MIGRACION DE NIVEL
000500*    PROYECTO CAF - MIGRACION NOCTURNA DE CARTERA DE CLIENTE
000600*    ORIGEN:  ARCHIVO PLANO DELIMITADO POR COMA (NO VSAM)
000700*    LARGO MAXIMO DE LINEA: 166 POSICIONES
000800*    SIN REGISTRO DE CABECERA - UN CLIENTE POR LINEA
000900************************************************************
001000*    MANTENIMIENTO
001100*    89-03 M.ALONSO   ALTA INICIAL DEL LAYOUT - REQ CAF-0456
001200*    96-11 R.DIAZ     SE AMPLIA CLIEXT-EMAIL DE 40 A 50 POS
001300 01  WS-REG-CLIEXT.
001400     03  CLIEXT-ID              PIC X(10)    VALUE SPACES.
001500     03  CLIEXT-NOMBRE          PIC X(30)    VALUE SPACES.
001600     03  CLIEXT-APELLIDO        PIC X(30)    VALUE SPACES.
001700     03  CLIEXT-EMAIL           PIC X(50)    VALUE SPACES.
001800     03  CLIEXT-TELEFONO        PIC X(20)    VALUE SPACES.
001900     03  CLIEXT-NIVEL           PIC X(15)    VALUE SPACES.
002000     03  FILLER                 PIC X(11)    VALUE SPACES.
002100*///////////////////////////////////////////////////////////
